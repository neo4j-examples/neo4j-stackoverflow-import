000100*****************************************************************
000200* SOC output CSV record definitions.                            *
000300*                                                                *
000400* Carries one neo4j-import data line - either the generic        *
000500* per-entity data record built from the active column table,     *
000600* or one of the four fixed Posts relationship records.           *
000700*****************************************************************
000800 01  OC-DATA-RECORD.
000900     02  OC-FIELD           OCCURS 20 TIMES
001000                            PIC  X(255).
001100     02  FILLER             PIC  X(01) VALUE SPACE.
001200
001300*****************************************************************
001400* One entry per OC-FIELD slot - the exact cleaned length (zero  *
001500* if the attribute was absent, empty, or over the 255-char cap)  *
001600* and whether the attribute was present at all in the row (the  *
001700* presence test is independent of length - an empty value still *
001800* counts as present).  Set by 3210-EXTRACT-COLUMN, read back by  *
001900* 3250-ASSEMBLE-LINE and the 3500 relationship paragraphs.       *
002000*****************************************************************
002100 01  OC-FIELD-STATUS-TABLE.
002200     02  OC-FIELD-LENGTH    OCCURS 20 TIMES
002300                            PIC S9(04) COMP.
002400     02  FILLER             PIC  X(01) VALUE SPACE.
002500 01  OC-FIELD-FOUND-TABLE.
002600     02  OC-FIELD-FOUND     OCCURS 20 TIMES
002700                            PIC  X(01).
002800     02  FILLER             PIC  X(01) VALUE SPACE.
002900
003000 01  OC-OUTPUT-LINE         PIC  X(5200) VALUE SPACES.
003100 77  OC-OUTPUT-POINTER      PIC S9(04) COMP VALUE 1.
003200
003300 01  OC-HEADER-LINE         PIC  X(600)  VALUE SPACES.
003400 77  OC-HEADER-POINTER      PIC S9(04) COMP VALUE 1.
003500
003600 77  OC-QUOTE               PIC  X(01) VALUE '"'.
003700 77  OC-COMMA               PIC  X(01) VALUE ','.
003800
003900*****************************************************************
004000* Posts relationship records - plain comma-separated identifier  *
004100* pairs (no quoting - every field is an Id/TagName token, never  *
004200* free text, so none of the value-cleanup quoting rules apply).  *
004300*****************************************************************
004400 01  OC-POSTS-RELS-REC.
004500     02  OC-PR-END-ID       PIC  X(10).
004600     02  FILLER             PIC  X(01) VALUE ','.
004700     02  OC-PR-START-ID     PIC  X(10).
004800     02  FILLER             PIC  X(79) VALUE SPACES.
004900
005000 01  OC-POSTS-ANSWERS-REC.
005100     02  OC-PA-START-ID     PIC  X(10).
005200     02  FILLER             PIC  X(01) VALUE ','.
005300     02  OC-PA-END-ID       PIC  X(10).
005400     02  FILLER             PIC  X(79) VALUE SPACES.
005500
005600 01  OC-USERS-POSTS-REC.
005700     02  OC-UP-START-ID     PIC  X(10).
005800     02  FILLER             PIC  X(01) VALUE ','.
005900     02  OC-UP-END-ID       PIC  X(10).
006000     02  FILLER             PIC  X(79) VALUE SPACES.
006100
006200 01  OC-TAGS-POSTS-REC.
006300     02  OC-TP-START-ID     PIC  X(10).
006400     02  FILLER             PIC  X(01) VALUE ','.
006500     02  OC-TP-TAG-NAME     PIC  X(50).
006600     02  FILLER             PIC  X(39) VALUE SPACES.
006700
006800 01  HDR-POSTS-RELS         PIC  X(30)
006900                            VALUE ':END_ID(Post),:START_ID(Post)'.
007000 01  HDR-POSTS-ANSWERS      PIC  X(30)
007100                            VALUE ':START_ID(Post),:END_ID(Post)'.
007200 01  HDR-USERS-POSTS        PIC  X(30)
007300                            VALUE ':START_ID(User),:END_ID(Post)'.
007400 01  HDR-TAGS-POSTS         PIC  X(29)
007500                            VALUE ':START_ID(Post),:END_ID(Tag)'.
