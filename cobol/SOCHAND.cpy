000100*****************************************************************
000200* Start - SOC converter error/status message resources.        *
000300*                                                               *
000400* Common FILE STATUS checking and SYSLOG message-writing logic  *
000500* shared by every program in the converter suite.  Any file's   *
000600* STATUS is MOVEd into FE-STATUS and checked by 9990-CHECK-     *
000700* STATUS before the program goes one more step.                 *
000800*****************************************************************
000900 77  ERR-PROGRAM-ID         PIC  X(08) VALUE SPACES.
001000
001100 01  FCT-ERROR.
001200     02  FILLER             PIC  X(13) VALUE 'File Error   '.
001300     02  FE-DDNAME          PIC  X(08) VALUE SPACES.
001400     02  FILLER             PIC  X(01) VALUE SPACES.
001500     02  FILLER             PIC  X(06) VALUE 'VERB: '.
001600     02  FE-VERB            PIC  X(07) VALUE SPACES.
001700     02  FILLER             PIC  X(09) VALUE ' STATUS: '.
001800     02  FE-STATUS          PIC  X(02) VALUE SPACES.
001900         88  FE-STATUS-OK             VALUE '00'.
002000         88  FE-STATUS-EOF            VALUE '10'.
002100     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
002200     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
002300
002400 77  SYSLOG-WORK-DATE       PIC  9(06) VALUE ZEROES.
002500 77  SYSLOG-WORK-TIME       PIC  9(08) VALUE ZEROES.
002600
002700 01  SYSLOG-RECORD.
002800     02  SL-DATE            PIC  X(08) VALUE SPACES.
002900     02  FILLER             PIC  X(01) VALUE SPACES.
003000     02  SL-TIME            PIC  X(08) VALUE SPACES.
003100     02  FILLER             PIC  X(01) VALUE SPACES.
003200     02  SL-PROGRAM         PIC  X(08) VALUE SPACES.
003300     02  FILLER             PIC  X(01) VALUE SPACES.
003400     02  SL-MESSAGE         PIC  X(90) VALUE SPACES.
003500     02  FILLER             PIC  X(03) VALUE SPACES.
003600
003700 77  FC-OPEN                PIC  X(07) VALUE 'OPEN   '.
003800 77  FC-READ                PIC  X(07) VALUE 'READ   '.
003900 77  FC-WRITE               PIC  X(07) VALUE 'WRITE  '.
004000 77  FC-CLOSE               PIC  X(07) VALUE 'CLOSE  '.
004100
004200*****************************************************************
004300* End   - SOC converter error/status message resources.        *
004400*****************************************************************
004500
004600*****************************************************************
004700* Check a FILE STATUS value following an OPEN/READ/WRITE/CLOSE. *
004800* Caller MOVEs the ddname, verb, status and paragraph number     *
004900* into FE-DDNAME/FE-VERB/FE-STATUS/FE-PARAGRAPH before the       *
005000* PERFORM.  FE-STATUS-OK ('00') always passes; FE-STATUS-EOF     *
005100* ('10') is not an error either - the caller tests its own AT    *
005200* END switch separately, not FE-STATUS.                          *
005300*****************************************************************
005400 9990-CHECK-STATUS.
005500     IF  FE-STATUS NOT = '00' AND FE-STATUS NOT = '10'
005600         PERFORM 9997-FCT-ERROR   THRU 9997-EXIT
005700         MOVE 16                    TO RETURN-CODE
005800         STOP RUN.
005900
006000 9990-EXIT.
006100     EXIT.
006200
006300*****************************************************************
006400* File Control Table (FCT) error - one line to SYSLOG then       *
006500* RETURN.                                                        *
006600*****************************************************************
006700 9997-FCT-ERROR.
006800     MOVE FCT-ERROR              TO SL-MESSAGE.
006900     PERFORM 9999-WRITE-SYSLOG THRU 9999-EXIT.
007000
007100 9997-EXIT.
007200     EXIT.
007300
007400*****************************************************************
007500* Write one line to SYSLOG.  This is also how the converter's    *
007600* only "report" - the per-file row count - reaches the operator. *
007700*****************************************************************
007800 9999-WRITE-SYSLOG.
007900     ACCEPT SYSLOG-WORK-DATE    FROM DATE.
008000     ACCEPT SYSLOG-WORK-TIME    FROM TIME.
008100     MOVE SYSLOG-WORK-DATE        TO SL-DATE.
008200     MOVE SYSLOG-WORK-TIME        TO SL-TIME.
008300     MOVE ERR-PROGRAM-ID          TO SL-PROGRAM.
008400
008500     WRITE SL-PRINT-LINE FROM SYSLOG-RECORD
008600         AFTER ADVANCING 1 LINE.
008700
008800 9999-EXIT.
008900     EXIT.
