000100*****************************************************************
000200* SOC input row definitions.                                    *
000300*                                                                *
000400* Carries the flattened attribute/value tokens that stand in     *
000500* for one parsed XML row element.  No XML parser runs in this    *
000600* job step - an upstream extract step produces one               *
000700* ATTRIBUTE=value token per attribute, separated by X'1F',       *
000800* one such line per input row, and that line is what this       *
000900* layout describes.                                              *
001000*****************************************************************
001100 77  IR-DELIMITER           PIC  X(01) VALUE X'1F'.
001200 77  IR-EQUALS              PIC  X(01) VALUE '='.
001300
001400 01  IR-INPUT-LINE          PIC  X(4000) VALUE SPACES.
001500
001600 01  IR-TOKEN-TABLE.
001700     02  IR-TOK-ENTRY       OCCURS 20 TIMES.
001800         03  IR-TOK-TEXT    PIC  X(280).
001900         03  IR-TOK-LEN     PIC S9(04) COMP.
002000     02  FILLER             PIC  X(01) VALUE SPACE.
002100 77  IR-TOK-COUNT           PIC S9(04) COMP VALUE ZEROES.
002200 77  IR-TOK-IDX             PIC S9(04) COMP VALUE ZEROES.
002300 77  IR-NAME-LEN            PIC S9(04) COMP VALUE ZEROES.
002400
002500 77  ATTR-FOUND             PIC  X(01) VALUE 'N'.
002600     88  ATTR-FOUND-YES               VALUE 'Y'.
002700     88  ATTR-FOUND-NO                VALUE 'N'.
002800 01  ATTR-VALUE             PIC  X(255) VALUE SPACES.
002900 77  ATTR-VALUE-LENGTH      PIC S9(04) COMP VALUE ZEROES.
003000
003100*****************************************************************
003200* Fixed column lists, one per entity (SourceAttribute#OutputName)*
003300* the column list for each entity is always supplied here, by    *
003400* this table - no attribute-discovery pass over the input runs   *
003500* to build one.  Each literal group is loaded once, in column    *
003600* order, and REDEFINES'd as an indexable table so                *
003700* 1100-LOAD-COLUMN-LIST can copy it into COL-WORK-TABLE by       *
003800* subscript.                                                     *
003900*****************************************************************
004000 01  COL-POSTS-LITERALS.
004100     02  FILLER.
004200         03  FILLER PIC X(17) VALUE 'Id'.
004300         03  FILLER PIC X(20) VALUE 'id'.
004400     02  FILLER.
004500         03  FILLER PIC X(17) VALUE 'Title'.
004600         03  FILLER PIC X(20) VALUE 'title'.
004700     02  FILLER.
004800         03  FILLER PIC X(17) VALUE 'PostTypeId'.
004900         03  FILLER PIC X(20) VALUE 'postTypeId'.
005000     02  FILLER.
005100         03  FILLER PIC X(17) VALUE 'CreationDate'.
005200         03  FILLER PIC X(20) VALUE 'creationDate'.
005300     02  FILLER.
005400         03  FILLER PIC X(17) VALUE 'Score'.
005500         03  FILLER PIC X(20) VALUE 'score'.
005600     02  FILLER.
005700         03  FILLER PIC X(17) VALUE 'ViewCount'.
005800         03  FILLER PIC X(20) VALUE 'viewCount'.
005900     02  FILLER.
006000         03  FILLER PIC X(17) VALUE 'AnswerCount'.
006100         03  FILLER PIC X(20) VALUE 'answerCount'.
006200     02  FILLER.
006300         03  FILLER PIC X(17) VALUE 'CommentCount'.
006400         03  FILLER PIC X(20) VALUE 'commentCount'.
006500     02  FILLER.
006600         03  FILLER PIC X(17) VALUE 'FavoriteCount'.
006700         03  FILLER PIC X(20) VALUE 'favoriteCount'.
006800     02  FILLER.
006900         03  FILLER PIC X(17) VALUE 'LastEditDate'.
007000         03  FILLER PIC X(20) VALUE 'lastEditDate'.
007100     02  FILLER.
007200         03  FILLER PIC X(17) VALUE 'ParentId'.
007300         03  FILLER PIC X(20) VALUE 'parentId'.
007400     02  FILLER.
007500         03  FILLER PIC X(17) VALUE 'AcceptedAnswerId'.
007600         03  FILLER PIC X(20) VALUE 'acceptedAnswerId'.
007700     02  FILLER.
007800         03  FILLER PIC X(17) VALUE 'OwnerUserId'.
007900         03  FILLER PIC X(20) VALUE 'ownerUserId'.
008000     02  FILLER.
008100         03  FILLER PIC X(17) VALUE 'Tags'.
008200         03  FILLER PIC X(20) VALUE 'tags'.
008300 01  COL-POSTS-TABLE REDEFINES COL-POSTS-LITERALS.
008400     02  COL-POSTS-ENTRY    OCCURS 14 TIMES.
008500         03  COL-POSTS-ATTR   PIC X(17).
008600         03  COL-POSTS-HEADER PIC X(20).
008700
008800 01  COL-TAGS-LITERALS.
008900     02  FILLER.
009000         03  FILLER PIC X(17) VALUE 'TagName'.
009100         03  FILLER PIC X(20) VALUE 'tagName'.
009200     02  FILLER.
009300         03  FILLER PIC X(17) VALUE 'Count'.
009400         03  FILLER PIC X(20) VALUE 'count'.
009500     02  FILLER.
009600         03  FILLER PIC X(17) VALUE 'WikiPostId'.
009700         03  FILLER PIC X(20) VALUE 'wikiPostId'.
009800 01  COL-TAGS-TABLE REDEFINES COL-TAGS-LITERALS.
009900     02  COL-TAGS-ENTRY     OCCURS 3 TIMES.
010000         03  COL-TAGS-ATTR    PIC X(17).
010100         03  COL-TAGS-HEADER  PIC X(20).
010200
010300 01  COL-USERS-LITERALS.
010400     02  FILLER.
010500         03  FILLER PIC X(17) VALUE 'Id'.
010600         03  FILLER PIC X(20) VALUE 'id'.
010700     02  FILLER.
010800         03  FILLER PIC X(17) VALUE 'DisplayName'.
010900         03  FILLER PIC X(20) VALUE 'displayName'.
011000     02  FILLER.
011100         03  FILLER PIC X(17) VALUE 'Reputation'.
011200         03  FILLER PIC X(20) VALUE 'reputation'.
011300     02  FILLER.
011400         03  FILLER PIC X(17) VALUE 'CreationDate'.
011500         03  FILLER PIC X(20) VALUE 'creationDate'.
011600     02  FILLER.
011700         03  FILLER PIC X(17) VALUE 'LastAccessDate'.
011800         03  FILLER PIC X(20) VALUE 'lastAccessDate'.
011900     02  FILLER.
012000         03  FILLER PIC X(17) VALUE 'WebsiteUrl'.
012100         03  FILLER PIC X(20) VALUE 'websiteUrl'.
012200     02  FILLER.
012300         03  FILLER PIC X(17) VALUE 'Location'.
012400         03  FILLER PIC X(20) VALUE 'location'.
012500     02  FILLER.
012600         03  FILLER PIC X(17) VALUE 'Views'.
012700         03  FILLER PIC X(20) VALUE 'views'.
012800     02  FILLER.
012900         03  FILLER PIC X(17) VALUE 'UpVotes'.
013000         03  FILLER PIC X(20) VALUE 'upVotes'.
013100     02  FILLER.
013200         03  FILLER PIC X(17) VALUE 'DownVotes'.
013300         03  FILLER PIC X(20) VALUE 'downVotes'.
013400     02  FILLER.
013500         03  FILLER PIC X(17) VALUE 'Age'.
013600         03  FILLER PIC X(20) VALUE 'age'.
013700     02  FILLER.
013800         03  FILLER PIC X(17) VALUE 'AccountId'.
013900         03  FILLER PIC X(20) VALUE 'accountId'.
014000 01  COL-USERS-TABLE REDEFINES COL-USERS-LITERALS.
014100     02  COL-USERS-ENTRY    OCCURS 12 TIMES.
014200         03  COL-USERS-ATTR   PIC X(17).
014300         03  COL-USERS-HEADER PIC X(20).
014400
014500*****************************************************************
014600* Working column list for the entity currently being processed, *
014700* loaded by 1100-LOAD-COLUMN-LIST from one of the three literal  *
014800* tables above.  Sized for the widest entity (Posts, 14 cols).   *
014900*****************************************************************
015000 01  COL-WORK-TABLE.
015100     02  COL-WORK-ENTRY     OCCURS 14 TIMES.
015200         03  COL-WORK-ATTR    PIC X(17).
015300         03  COL-WORK-HEADER  PIC X(20).
015400     02  FILLER             PIC X(01) VALUE SPACE.
015500 77  COL-WORK-COUNT         PIC S9(04) COMP VALUE ZEROES.
015600
015700*****************************************************************
015800* Trimmed length of each loaded column's attribute name and     *
015900* header name, computed once by 1100-LOAD-COLUMN-LIST so every   *
016000* row thereafter can locate a token and build the header line    *
016100* by reference modification instead of rescanning trailing       *
016200* spaces 60 million times.                                       *
016300*****************************************************************
016400 01  COL-WORK-LENGTH-TABLE.
016500     02  COL-WORK-LEN-ENTRY OCCURS 14 TIMES.
016600         03  COL-WORK-ATTR-LEN   PIC S9(04) COMP.
016700         03  COL-WORK-HDR-LEN    PIC S9(04) COMP.
016800     02  FILLER             PIC  X(01) VALUE SPACE.
