000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOC001.
000300 AUTHOR.        T. MALINOWSKI.
000400 INSTALLATION.  DATA WAREHOUSE BATCH - EXTRACT GROUP.
000500 DATE-WRITTEN.  06/14/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* SOC001 - StackOverflow Converter - control file dispatch.     *
001100*                                                               *
001200* Reads the SOCCTL control file, one input file name per        *
001300* record.  Each name is matched, ignoring case, against the     *
001400* three known dump entities (Posts/Tags/Users, extension .XML   *
001500* or .XML.GZ).  A matched name is handed to SOC010, the         *
001600* per-file conversion engine, one CALL per matched name -       *
001700* order across names has no effect on the result, so they are   *
001800* simply taken in control-file order.  Names matching no        *
001900* entity are skipped and noted on SYSLOG.                       *
002000*                                                               *
002100* Date       UserID   Description                               *
002200* ---------- -------- ----------------------------------------- *
002300* 06/14/87   TGM      Original installation - POSTS/TAGS/USERS  *
002400*                     control-file dispatch, ticket DW-0114.    *  DW-0114
002500* 11/02/89   TGM      Added TAGS entity to SOCCTL match table,  *
002600*                     ticket DW-0381 (tag-wiki export request). *  DW-0381
002700* 03/22/91   RHK      Skip-and-log unmatched control cards      *
002800*                     instead of abending the step, DW-0502.    *  DW-0502
002900* 08/09/93   RHK      Echo each control card to SYSLOG before    *
003000*                     dispatch, per audit request DW-0617.      *  DW-0617
003100* 01/27/95   PDS      Base-name derivation moved out of SOC010   *
003200*                     and into this program (DW-0709) so the    *  DW-0709
003300*                     engine no longer needs to see the raw     *
003400*                     control file layout.                      *
003500* 05/19/96   PDS      Close SYSLOG before calling SOC010 and     *
003600*                     re-open for EXTEND on return - SOC010     *
003700*                     now keeps the same DD open for its own    *
003800*                     relationship fan-out, DW-0782.             * DW-0782
003900* 10/05/98   LMV      Y2K remediation - SYSLOG date/time fields  *
004000*                     reviewed, no four-digit year stored here, *
004100*                     no change required.  DW-0900.              * DW-0900
004200* 04/18/01   PDS      Added USERS.XML.GZ/TAGS.XML.GZ gzip-name   *
004300*                     forms to the match table, DW-1005.         * DW-1005
004400* 09/30/04   CBO      Files-processed/files-skipped counters     *
004500*                     added to end-of-job SYSLOG line, DW-1188.  * DW-1188
004600*                                                               *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CTL-FILE        ASSIGN TO SOCCTL
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS CTL-FILE-STATUS.
005800
005900     SELECT SYSLOG-FILE     ASSIGN TO SYSLOG
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS SYSLOG-FILE-STATUS.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CTL-FILE
006600     RECORDING MODE IS F.
006700 01  CTL-FILE-RECORD.
006800     02  CTL-FILE-TEXT       PIC X(76).
006900     02  FILLER              PIC X(04).
007000
007100 FD  SYSLOG-FILE
007200     RECORDING MODE IS F.
007300 01  SL-PRINT-LINE.
007400     02  SL-PRINT-TEXT       PIC X(116).
007500     02  FILLER              PIC X(04).
007600
007700 WORKING-STORAGE SECTION.
007800
007900*****************************************************************
008000* Standalone switches and counters.                             *
008100*****************************************************************
008200 77  CTL-FILE-STATUS        PIC X(02) VALUE '00'.
008300 77  SYSLOG-FILE-STATUS     PIC X(02) VALUE '00'.
008400 77  CTL-EOF                PIC X(01) VALUE 'N'.
008500     88  CTL-EOF-YES                  VALUE 'Y'.
008600     88  CTL-EOF-NO                   VALUE 'N'.
008700
008800 77  CTL-LINE-NUMBER        PIC S9(06) COMP VALUE ZEROES.
008900 77  FILES-PROCESSED-COUNT  PIC S9(04) COMP VALUE ZEROES.
009000 77  FILES-SKIPPED-COUNT    PIC S9(04) COMP VALUE ZEROES.
009100
009200 77  UC-FILENAME-LENGTH     PIC S9(04) COMP VALUE ZEROES.
009300 77  UC-SCAN-IDX            PIC S9(04) COMP VALUE ZEROES.
009400
009500 77  ENTITY-CODE            PIC X(02) VALUE SPACES.
009600 77  ENTITY-SUFFIX-LENGTH   PIC S9(04) COMP VALUE ZEROES.
009700 77  ENTITY-PATTERN-IDX     PIC S9(04) COMP VALUE ZEROES.
009800
009900 77  OUT-BASE-LENGTH        PIC S9(04) COMP VALUE ZEROES.
010000
010100*****************************************************************
010200* Define local record areas.                                    *
010300*****************************************************************
010400 01  CTL-RECORD.
010500     02  CTL-FILENAME       PIC X(44) VALUE SPACES.
010600     02  FILLER             PIC X(36) VALUE SPACES.
010700 01  CTL-RECORD-TEXT REDEFINES CTL-RECORD
010800                            PIC X(80).
010900
011000 01  UC-FILENAME            PIC X(44) VALUE SPACES.
011100 01  UC-FILENAME-CHARS REDEFINES UC-FILENAME.
011200     02  UC-CHAR            OCCURS 44 TIMES
011300                            PIC X(01).
011400
011500 01  OUT-BASE-NAME          PIC X(44) VALUE SPACES.
011600
011700 01  FP-COUNT-ED            PIC ZZZ9.
011800 01  FS-COUNT-ED            PIC ZZZ9.
011900
012000*****************************************************************
012100* Known dump-file patterns and their entity codes.  The match   *
012200* is a full-name, case-insensitive compare, not a wildcard -     *
012300* see SOC010's business rule note on entity file matching.      *
012400*****************************************************************
012500 01  ENTITY-PATTERN-LITERALS.
012600     02  FILLER.
012700         03  FILLER PIC X(12) VALUE 'POSTS.XML   '.
012800         03  FILLER PIC X(02) VALUE 'PO'.
012900     02  FILLER.
013000         03  FILLER PIC X(12) VALUE 'POSTS.XML.GZ'.
013100         03  FILLER PIC X(02) VALUE 'PO'.
013200     02  FILLER.
013300         03  FILLER PIC X(12) VALUE 'TAGS.XML    '.
013400         03  FILLER PIC X(02) VALUE 'TA'.
013500     02  FILLER.
013600         03  FILLER PIC X(12) VALUE 'TAGS.XML.GZ '.
013700         03  FILLER PIC X(02) VALUE 'TA'.
013800     02  FILLER.
013900         03  FILLER PIC X(12) VALUE 'USERS.XML   '.
014000         03  FILLER PIC X(02) VALUE 'US'.
014100     02  FILLER.
014200         03  FILLER PIC X(12) VALUE 'USERS.XML.GZ'.
014300         03  FILLER PIC X(02) VALUE 'US'.
014400 01  ENTITY-PATTERN-TABLE REDEFINES ENTITY-PATTERN-LITERALS.
014500     02  ENTITY-PATTERN-ENTRY OCCURS 6 TIMES.
014600         03  ENTITY-PATTERN-TEXT PIC X(12).
014700         03  ENTITY-PATTERN-CODE PIC X(02).
014800
014900     COPY SOCHAND.
015000
015100 PROCEDURE DIVISION.
015200
015300*****************************************************************
015400* Main process.                                                  *
015500*****************************************************************
015600     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
015700     PERFORM 2000-PROCESS-CONTROL-FILE THRU 2000-EXIT
015800         WITH TEST AFTER
015900         UNTIL CTL-EOF-YES.
016000     PERFORM 3000-TERMINATE            THRU 3000-EXIT.
016100     PERFORM 9000-END-RUN               THRU 9000-EXIT.
016200
016300*****************************************************************
016400* Perform initialization.                                       *
016500*****************************************************************
016600 1000-INITIALIZE.
016700     MOVE 'SOC001  '             TO ERR-PROGRAM-ID.
016800
016900     OPEN INPUT  CTL-FILE.
017000     MOVE CTL-FILE-STATUS        TO FE-STATUS.
017100     MOVE FC-OPEN                TO FE-VERB.
017200     MOVE 'SOCCTL'               TO FE-DDNAME.
017300     MOVE '1000'                 TO FE-PARAGRAPH.
017400     PERFORM 9990-CHECK-STATUS THRU 9990-EXIT.
017500
017600     OPEN OUTPUT SYSLOG-FILE.
017700     MOVE SYSLOG-FILE-STATUS     TO FE-STATUS.
017800     MOVE FC-OPEN                TO FE-VERB.
017900     MOVE 'SYSLOG'               TO FE-DDNAME.
018000     MOVE '1000'                 TO FE-PARAGRAPH.
018100     PERFORM 9990-CHECK-STATUS THRU 9990-EXIT.
018200
018300 1000-EXIT.
018400     EXIT.
018500
018600*****************************************************************
018700* Read one control card, match its entity, dispatch it.         *
018800*****************************************************************
018900 2000-PROCESS-CONTROL-FILE.
019000     PERFORM 2100-READ-CONTROL-RECORD THRU 2100-EXIT.
019100
019200     IF  CTL-EOF-NO
019300         PERFORM 2150-ECHO-CONTROL-CARD THRU 2150-EXIT
019400         PERFORM 2200-MATCH-ENTITY      THRU 2200-EXIT
019500         IF  ENTITY-CODE NOT = SPACES
019600             PERFORM 2300-DERIVE-BASE-NAME THRU 2300-EXIT
019700             PERFORM 2400-CALL-CONVERTER   THRU 2400-EXIT
019800             ADD 1 TO FILES-PROCESSED-COUNT
019900         ELSE
020000             MOVE 'Control card matched no known entity - skipped'
020100                                     TO SL-MESSAGE
020200             PERFORM 9999-WRITE-SYSLOG THRU 9999-EXIT
020300             ADD 1 TO FILES-SKIPPED-COUNT.
020400
020500 2000-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900* Read the next control record; AT END sets CTL-EOF.            *
021000*****************************************************************
021100 2100-READ-CONTROL-RECORD.
021200     READ CTL-FILE INTO CTL-RECORD
021300         AT END
021400             MOVE 'Y' TO CTL-EOF.
021500
021600     IF  CTL-EOF-NO
021700         ADD 1 TO CTL-LINE-NUMBER
021800         MOVE CTL-FILE-STATUS      TO FE-STATUS
021900         MOVE FC-READ               TO FE-VERB
022000         MOVE 'SOCCTL'              TO FE-DDNAME
022100         MOVE '2100'                TO FE-PARAGRAPH
022200         PERFORM 9990-CHECK-STATUS THRU 9990-EXIT.
022300
022400 2100-EXIT.
022500     EXIT.
022600
022700*****************************************************************
022800* Echo the control card to SYSLOG for the audit trail.           *
022900*****************************************************************
023000 2150-ECHO-CONTROL-CARD.
023100     MOVE CTL-RECORD-TEXT        TO SL-MESSAGE.
023200     PERFORM 9999-WRITE-SYSLOG THRU 9999-EXIT.
023300
023400 2150-EXIT.
023500     EXIT.
023600
023700*****************************************************************
023800* Uppercase the filename, find its true (trailing-blank-        *
023900* trimmed) length, then compare it whole against each entry of  *
024000* ENTITY-PATTERN-TABLE.  Business rule: the match is exact,     *
024100* case-insensitive, against E.xml or E.xml.gz - not a prefix or *
024200* wildcard test.                                                 *
024300*****************************************************************
024400 2200-MATCH-ENTITY.
024500     MOVE SPACES                 TO ENTITY-CODE.
024600     MOVE CTL-FILENAME           TO UC-FILENAME.
024700     INSPECT UC-FILENAME
024800         CONVERTING
024900         'abcdefghijklmnopqrstuvwxyz'
025000         TO
025100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025200
025300     PERFORM 2210-FIND-LENGTH    THRU 2210-EXIT.
025400
025500     PERFORM 2220-SCAN-PATTERNS  THRU 2220-EXIT
025600         VARYING ENTITY-PATTERN-IDX FROM 1 BY 1
025700         UNTIL ENTITY-PATTERN-IDX > 6
025800         OR    ENTITY-CODE NOT = SPACES.
025900
026000 2200-EXIT.
026100     EXIT.
026200
026300*****************************************************************
026400* Scan UC-FILENAME-CHARS backward for the first non-blank       *
026500* character to find the true length of the control-card name.   *
026600*****************************************************************
026700 2210-FIND-LENGTH.
026800     MOVE 44                     TO UC-FILENAME-LENGTH.
026900
027000     PERFORM 2211-BACK-UP-ONE    THRU 2211-EXIT
027100         WITH TEST BEFORE
027200         UNTIL UC-FILENAME-LENGTH = ZERO
027300         OR    UC-CHAR(UC-FILENAME-LENGTH) NOT = SPACE.
027400
027500 2210-EXIT.
027600     EXIT.
027700
027800 2211-BACK-UP-ONE.
027900     SUBTRACT 1 FROM UC-FILENAME-LENGTH.
028000
028100 2211-EXIT.
028200     EXIT.
028300
028400*****************************************************************
028500* Compare the trimmed, upper-cased filename against one         *
028600* pattern table entry.                                           *
028700*****************************************************************
028800 2220-SCAN-PATTERNS.
028900     MOVE ZERO                   TO ENTITY-SUFFIX-LENGTH.
029000
029100     PERFORM 2221-LENGTH-OF-PATTERN THRU 2221-EXIT.
029200
029300     IF  UC-FILENAME-LENGTH = ENTITY-SUFFIX-LENGTH
029400         IF  UC-FILENAME(1:UC-FILENAME-LENGTH) =
029500             ENTITY-PATTERN-TEXT(ENTITY-PATTERN-IDX)
029600                                 (1:UC-FILENAME-LENGTH)
029700             MOVE ENTITY-PATTERN-CODE(ENTITY-PATTERN-IDX)
029800                                 TO ENTITY-CODE.
029900
030000 2220-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400* Length of a pattern-table entry is its own trimmed length -   *
030500* the table is built with trailing spaces where the literal is  *
030600* shorter than the 12-byte slot (e.g. 'TAGS.XML    ').          *
030700*****************************************************************
030800 2221-LENGTH-OF-PATTERN.
030900     MOVE 12                     TO ENTITY-SUFFIX-LENGTH.
031000
031100     PERFORM 2222-BACK-UP-PATTERN THRU 2222-EXIT
031200         WITH TEST BEFORE
031300         UNTIL ENTITY-SUFFIX-LENGTH = ZERO
031400         OR    ENTITY-PATTERN-TEXT(ENTITY-PATTERN-IDX)
031500                   (ENTITY-SUFFIX-LENGTH:1) NOT = SPACE.
031600
031700 2221-EXIT.
031800     EXIT.
031900
032000 2222-BACK-UP-PATTERN.
032100     SUBTRACT 1 FROM ENTITY-SUFFIX-LENGTH.
032200
032300 2222-EXIT.
032400     EXIT.
032500
032600*****************************************************************
032700* Strip the matched suffix (4 bytes for .XML, 7 for .XML.GZ)    *
032800* from the ORIGINAL (not upper-cased) filename to build the     *
032900* output base name SOC010 will derive its CSV names from.       *
033000*****************************************************************
033100 2300-DERIVE-BASE-NAME.
033200     MOVE SPACES                 TO OUT-BASE-NAME.
033300
033400     IF  UC-FILENAME(UC-FILENAME-LENGTH - 6:7) = '.XML.GZ'
033500         COMPUTE OUT-BASE-LENGTH = UC-FILENAME-LENGTH - 7
033600     ELSE
033700         COMPUTE OUT-BASE-LENGTH = UC-FILENAME-LENGTH - 4.
033800
033900     MOVE CTL-FILENAME(1:OUT-BASE-LENGTH) TO OUT-BASE-NAME.
034000
034100 2300-EXIT.
034200     EXIT.
034300
034400*****************************************************************
034500* Hand the matched control card to the conversion engine.  The  *
034600* relationship-extraction step is not a separate registration - *
034700* SOC010 inlines it whenever ENTITY-CODE is 'PO' (Posts).       *
034800*                                                                *
034900* SOC010 keeps its own SYSLOG open for the life of the call, so *
035000* this program closes its copy first and re-opens for EXTEND    *
035100* once control returns - the two load modules never have the    *
035200* same DD open at the same time, added DW-0782.                  * DW-0782
035300*****************************************************************
035400 2400-CALL-CONVERTER.
035500     CLOSE SYSLOG-FILE.
035600
035700     CALL 'SOC010' USING ENTITY-CODE
035800                          CTL-FILENAME
035900                          OUT-BASE-NAME.
036000
036100     OPEN EXTEND SYSLOG-FILE.
036200     MOVE SYSLOG-FILE-STATUS      TO FE-STATUS.
036300     MOVE FC-OPEN                 TO FE-VERB.
036400     MOVE 'SYSLOG'                TO FE-DDNAME.
036500     MOVE '2400'                  TO FE-PARAGRAPH.
036600     PERFORM 9990-CHECK-STATUS THRU 9990-EXIT.
036700
036800 2400-EXIT.
036900     EXIT.
037000
037100*****************************************************************
037200* Close the control file and write the end-of-job totals.       *
037300*****************************************************************
037400 3000-TERMINATE.
037500     CLOSE CTL-FILE.
037600
037700     MOVE FILES-PROCESSED-COUNT   TO FP-COUNT-ED.
037800     MOVE FILES-SKIPPED-COUNT     TO FS-COUNT-ED.
037900     MOVE SPACES                  TO SL-MESSAGE.
038000     STRING 'Control file dispatch complete - processed: '
038100                                   DELIMITED BY SIZE
038200            FP-COUNT-ED            DELIMITED BY SIZE
038300            '  skipped: '          DELIMITED BY SIZE
038400            FS-COUNT-ED            DELIMITED BY SIZE
038500         INTO SL-MESSAGE.
038600     PERFORM 9999-WRITE-SYSLOG THRU 9999-EXIT.
038700
038800 3000-EXIT.
038900     EXIT.
039000
039100*****************************************************************
039200* Close SYSLOG and end the run.                                  *
039300*****************************************************************
039400 9000-END-RUN.
039500     CLOSE SYSLOG-FILE.
039600     STOP RUN.
039700
039800 9000-EXIT.
039900     EXIT.
