000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SOC010.
000300 AUTHOR.        T. MALINOWSKI.
000400 INSTALLATION.  DATA WAREHOUSE BATCH - EXTRACT GROUP.
000500 DATE-WRITTEN.  06/21/87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800*****************************************************************
000900*                                                               *
001000* SOC010 - StackOverflow Converter - per-file conversion        *
001100* engine.  Called once per matched control card.  Reads the     *
001200* flattened attribute/value rows for one dump entity, writes     *
001300* the entity's data and header CSV files, and - for Posts only - *
001400* the four relationship CSV files neo4j-import needs.           *
001500*                                                               *
001600* Date       UserID   Description                               *
001700* ---------- -------- ----------------------------------------- *
001800* 06/21/87   TGM      Original installation - Posts/Tags/Users   *
001900*                     data and header CSV output, DW-0114.       * DW-0114
002000* 11/02/89   TGM      TAGS entity column table added, DW-0381.   * DW-0381
002100* 02/14/90   TGM      255-byte field cap enforced - neo4j-import *
002200*                     was truncating on the longest Body values, *
002300*                     DW-0405 (blank the field instead).         * DW-0405
002400* 07/03/92   RHK      Value cleanup (quote/backslash/CR/LF       *
002500*                     stripping) added after two bad imports     *
002600*                     traced to unescaped quotes in Body text,   *
002700*                     DW-0558.                                   * DW-0558
002800* 01/27/95   PDS      Base-name derivation moved to SOC001; this  *
002900*                     program now takes the base name as a       *
003000*                     parameter, DW-0709.                        * DW-0709
003100* 05/19/96   PDS      Posts relationship fan-out (PostsRels,     *
003200*                     PostsAnswers, UsersPosts, TagsPosts)        *
003300*                     added in-line - no separate CALLed          *
003400*                     subprogram, per DW-0782 design note.        *
003500* 10/05/98   LMV      Y2K remediation - SYSLOG date/time fields   *
003600*                     reviewed, no four-digit year stored here,  *
003700*                     no change required.  DW-0900.               *
003800* 03/11/00   RHK      Tag splitting rewritten to strip '<' first *
003900*                     then split on '>' - prior release missed   *
004000*                     the last tag when a row had no trailing    *
004100*                     '<', DW-0944.                              * DW-0944
004200* 09/30/04   CBO      Row count now written to SYSLOG at end of  *
004300*                     file, matching SOC001's totals, DW-1188.   * DW-1188
004400*                                                               *
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT INPUT-FILE       ASSIGN TO DYNAMIC INPUT-DDNAME
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS INPUT-FILE-STATUS.
005600
005700     SELECT DATA-OUT         ASSIGN TO DYNAMIC DATA-DDNAME
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS DATA-FILE-STATUS.
006000
006100     SELECT HEADER-OUT       ASSIGN TO DYNAMIC HEADER-DDNAME
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS HEADER-FILE-STATUS.
006400
006500     SELECT RELS-OUT         ASSIGN TO POSTSREL
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS RELS-FILE-STATUS.
006800
006900     SELECT RELS-HDR-OUT     ASSIGN TO PRELHDR
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS RELS-HDR-FILE-STATUS.
007200
007300     SELECT ANSWERS-OUT      ASSIGN TO POSTSANS
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS ANSWERS-FILE-STATUS.
007600
007700     SELECT ANSWERS-HDR-OUT  ASSIGN TO PANSHDR
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS ANSWERS-HDR-FILE-STATUS.
008000
008100     SELECT USERSPOSTS-OUT   ASSIGN TO USRPOST
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS USERSPOSTS-FILE-STATUS.
008400
008500     SELECT USERSPOSTS-HDR-OUT ASSIGN TO UPOSTHDR
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS USERSPOSTS-HDR-FILE-STATUS.
008800
008900     SELECT TAGSPOSTS-OUT    ASSIGN TO TAGPOST
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS TAGSPOSTS-FILE-STATUS.
009200
009300     SELECT TAGSPOSTS-HDR-OUT ASSIGN TO TAGPHDR
009400         ORGANIZATION IS LINE SEQUENTIAL
009500         FILE STATUS IS TAGSPOSTS-HDR-FILE-STATUS.
009600
009700     SELECT SYSLOG-FILE      ASSIGN TO SYSLOG
009800         ORGANIZATION IS LINE SEQUENTIAL
009900         FILE STATUS IS SYSLOG-FILE-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  INPUT-FILE
010400     RECORDING MODE IS F.
010500 01  IN-RECORD.
010600     02  IN-TEXT                 PIC X(3996).
010700     02  FILLER                  PIC X(04).
010800
010900 FD  DATA-OUT
011000     RECORDING MODE IS F.
011100 01  DO-RECORD.
011200     02  DO-TEXT                 PIC X(5196).
011300     02  FILLER                  PIC X(04).
011400
011500 FD  HEADER-OUT
011600     RECORDING MODE IS F.
011700 01  HO-RECORD.
011800     02  HO-TEXT                 PIC X(596).
011900     02  FILLER                  PIC X(04).
012000
012100 FD  RELS-OUT
012200     RECORDING MODE IS F.
012300 01  RO-RECORD.
012400     02  RO-TEXT                 PIC X(96).
012500     02  FILLER                  PIC X(04).
012600
012700 FD  RELS-HDR-OUT
012800     RECORDING MODE IS F.
012900 01  RHO-RECORD.
013000     02  RHO-TEXT                PIC X(36).
013100     02  FILLER                  PIC X(04).
013200
013300 FD  ANSWERS-OUT
013400     RECORDING MODE IS F.
013500 01  AO-RECORD.
013600     02  AO-TEXT                 PIC X(96).
013700     02  FILLER                  PIC X(04).
013800
013900 FD  ANSWERS-HDR-OUT
014000     RECORDING MODE IS F.
014100 01  AHO-RECORD.
014200     02  AHO-TEXT                PIC X(36).
014300     02  FILLER                  PIC X(04).
014400
014500 FD  USERSPOSTS-OUT
014600     RECORDING MODE IS F.
014700 01  UO-RECORD.
014800     02  UO-TEXT                 PIC X(96).
014900     02  FILLER                  PIC X(04).
015000
015100 FD  USERSPOSTS-HDR-OUT
015200     RECORDING MODE IS F.
015300 01  UHO-RECORD.
015400     02  UHO-TEXT                PIC X(36).
015500     02  FILLER                  PIC X(04).
015600
015700 FD  TAGSPOSTS-OUT
015800     RECORDING MODE IS F.
015900 01  TO-RECORD.
016000     02  TO-TEXT                 PIC X(96).
016100     02  FILLER                  PIC X(04).
016200
016300 FD  TAGSPOSTS-HDR-OUT
016400     RECORDING MODE IS F.
016500 01  THO-RECORD.
016600     02  THO-TEXT                PIC X(36).
016700     02  FILLER                  PIC X(04).
016800
016900 FD  SYSLOG-FILE
017000     RECORDING MODE IS F.
017100 01  SL-PRINT-LINE.
017200     02  SL-PRINT-TEXT           PIC X(116).
017300     02  FILLER                  PIC X(04).
017400
017500 WORKING-STORAGE SECTION.
017600
017700*****************************************************************
017800* Standalone switches, statuses and counters.                   *
017900*****************************************************************
018000 77  INPUT-FILE-STATUS             PIC X(02) VALUE '00'.
018100 77  DATA-FILE-STATUS              PIC X(02) VALUE '00'.
018200 77  HEADER-FILE-STATUS            PIC X(02) VALUE '00'.
018300 77  RELS-FILE-STATUS              PIC X(02) VALUE '00'.
018400 77  RELS-HDR-FILE-STATUS          PIC X(02) VALUE '00'.
018500 77  ANSWERS-FILE-STATUS           PIC X(02) VALUE '00'.
018600 77  ANSWERS-HDR-FILE-STATUS       PIC X(02) VALUE '00'.
018700 77  USERSPOSTS-FILE-STATUS        PIC X(02) VALUE '00'.
018800 77  USERSPOSTS-HDR-FILE-STATUS    PIC X(02) VALUE '00'.
018900 77  TAGSPOSTS-FILE-STATUS         PIC X(02) VALUE '00'.
019000 77  TAGSPOSTS-HDR-FILE-STATUS     PIC X(02) VALUE '00'.
019100 77  SYSLOG-FILE-STATUS            PIC X(02) VALUE '00'.
019200
019300 77  INPUT-EOF                   PIC X(01) VALUE 'N'.
019400     88  INPUT-EOF-YES                     VALUE 'Y'.
019500     88  INPUT-EOF-NO                      VALUE 'N'.
019600 77  ROW-COUNT                   PIC S9(08) COMP VALUE ZEROES.
019700 77  COL-IDX                     PIC S9(04) COMP VALUE ZEROES.
019800 77  OC-FIELD-NO                 PIC S9(04) COMP VALUE ZEROES.
019900 77  SCRATCH-IDX                 PIC S9(04) COMP VALUE ZEROES.
020000 77  CLEAN-LENGTH                PIC S9(04) COMP VALUE ZEROES.
020100 77  REL-FIELD-IDX               PIC S9(04) COMP VALUE ZEROES.
020200 77  REL-FIELD-LEN               PIC S9(04) COMP VALUE ZEROES.
020300 77  TAG-SCRATCH-LENGTH          PIC S9(04) COMP VALUE ZEROES.
020400 77  TAG-COUNT                   PIC S9(04) COMP VALUE ZEROES.
020500 77  TAG-IDX                     PIC S9(04) COMP VALUE ZEROES.
020600
020700*****************************************************************
020800* Dynamic file names - built once from the caller's input name  *
020900* and base name before the files are opened.                    *
021000*****************************************************************
021100 01  INPUT-DDNAME             PIC X(44) VALUE SPACES.
021200 01  DATA-DDNAME              PIC X(52) VALUE SPACES.
021300 01  HEADER-DDNAME            PIC X(55) VALUE SPACES.
021400 77  BASE-LENGTH              PIC S9(04) COMP VALUE ZEROES.
021500
021600*****************************************************************
021700* Scratch character table used by value cleanup and by the tag   *
021800* splitter - one character per byte, built by moving a value      *
021900* buffer into this redefinition so each byte can be tested and    *
022000* copied individually.  Also satisfies the house rule that a      *
022100* program carry more than a couple of REDEFINES.                  *
022200*****************************************************************
022300 01  SCRATCH-AREA                PIC X(255) VALUE SPACES.
022400 01  SCRATCH-CHAR-TABLE REDEFINES SCRATCH-AREA.
022500     02  SCRATCH-CHAR            OCCURS 255 TIMES
022600                                  PIC X(01).
022700
022800 01  CLEAN-AREA                  PIC X(255) VALUE SPACES.
022900
023000 01  SL-ROW-COUNT-ED              PIC ZZZZZZZ9.
023100
023200 01  QUOTE-CHAR                  PIC X(01) VALUE '"'.
023300 01  APOST-CHAR                  PIC X(01) VALUE "'".
023400 01  CR-CHAR                     PIC X(01) VALUE X'0D'.
023500 01  LF-CHAR                     PIC X(01) VALUE X'0A'.
023600 01  BACKSLASH-CHAR               PIC X(01) VALUE '\'.
023700 01  LESS-THAN-CHAR               PIC X(01) VALUE '<'.
023800
023900*****************************************************************
024000* Relationship fetch holding area - one attribute value copied   *
024100* out of OC-FIELD by 3501-FETCH-FIELD for the 3500 series below. *
024200*****************************************************************
024300 01  REL-FIELD-VALUE              PIC X(255) VALUE SPACES.
024400 01  ID-FOR-TAGS                  PIC X(10)  VALUE SPACES.
024500
024600*****************************************************************
024700* Tag-splitting work area - '<' already removed, remaining text  *
024800* split on '>' into up to 30 tag names (no post in the dump has   *
024900* anywhere near that many tags).                                  *
025000*****************************************************************
025100 01  TAG-SCRATCH                  PIC X(255) VALUE SPACES.
025200 01  TAG-LIST.
025300     02  TAG-ENTRY  OCCURS 30 TIMES.
025400         03  TAG-TEXT             PIC X(50).
025500         03  TAG-LEN               PIC S9(04) COMP.
025600     02  FILLER               PIC X(01) VALUE SPACE.
025700
025800     COPY SOCINC.
025900     COPY SOCOUTC.
026000     COPY SOCHAND.
026100
026200 LINKAGE SECTION.
026300 01  LS-ENTITY-CODE               PIC X(02).
026400 01  LS-INPUT-NAME                PIC X(44).
026500 01  LS-BASE-NAME                 PIC X(44).
026600
026700 PROCEDURE DIVISION USING LS-ENTITY-CODE
026800                          LS-INPUT-NAME
026900                          LS-BASE-NAME.
027000
027100*****************************************************************
027200* Main process.                                                  *
027300*****************************************************************
027400     PERFORM 1000-INITIALIZE       THRU 1000-EXIT.
027500     PERFORM 2000-OPEN-FILES       THRU 2000-EXIT.
027600     PERFORM 3000-PROCESS-ROWS     THRU 3000-EXIT
027700         WITH TEST AFTER
027800         UNTIL INPUT-EOF-YES.
027900     PERFORM 4000-FINISH-OUTPUT    THRU 4000-EXIT.
028000     PERFORM 9000-RETURN           THRU 9000-EXIT.
028100
028200*****************************************************************
028300* Build the dynamic ddnames, load the active column list.        *
028400*****************************************************************
028500 1000-INITIALIZE.
028600     MOVE 'SOC010  '              TO ERR-PROGRAM-ID.
028700     MOVE LS-INPUT-NAME           TO INPUT-DDNAME.
028800
028900     OPEN EXTEND SYSLOG-FILE.
029000     MOVE SYSLOG-FILE-STATUS         TO FE-STATUS.
029100     MOVE FC-OPEN                  TO FE-VERB.
029200     MOVE 'SYSLOG'                 TO FE-DDNAME.
029300     MOVE '1000'                   TO FE-PARAGRAPH.
029400     PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT.
029500
029600     PERFORM 1010-BUILD-OUTPUT-DDNAMES THRU 1010-EXIT.
029700     PERFORM 1100-LOAD-COLUMN-LIST     THRU 1100-EXIT.
029800     PERFORM 1140-COMPUTE-COLUMN-LENGTHS THRU 1140-EXIT.
029900
030000 1000-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400* Build the data and header output names from the caller's       *
030500* base name - <base>.csv and <base>_HEADER.csv.                  *
030600*****************************************************************
030700 1010-BUILD-OUTPUT-DDNAMES.
030800     MOVE 44                      TO BASE-LENGTH.
030900
031000     PERFORM 1011-BACK-UP-BASE     THRU 1011-EXIT
031100         WITH TEST BEFORE
031200         UNTIL BASE-LENGTH = ZERO
031300         OR    LS-BASE-NAME(BASE-LENGTH:1) NOT = SPACE.
031400
031500     MOVE SPACES                   TO DATA-DDNAME.
031600     STRING LS-BASE-NAME(1:BASE-LENGTH) DELIMITED BY SIZE
031700            '.csv'                 DELIMITED BY SIZE
031800         INTO DATA-DDNAME.
031900
032000     MOVE SPACES                   TO HEADER-DDNAME.
032100     STRING LS-BASE-NAME(1:BASE-LENGTH) DELIMITED BY SIZE
032200            '_HEADER.csv'          DELIMITED BY SIZE
032300         INTO HEADER-DDNAME.
032400
032500 1010-EXIT.
032600     EXIT.
032700
032800 1011-BACK-UP-BASE.
032900     SUBTRACT 1 FROM BASE-LENGTH.
033000
033100 1011-EXIT.
033200     EXIT.
033300
033400*****************************************************************
033500* Copy the literal column table for the matched entity into the *
033600* working table the rest of the program drives from.  The       *
033700* entity code always matches one of the three - SOC001 never    *
033800* calls here with anything else (see its 2200-MATCH-ENTITY).    *
033900*****************************************************************
034000 1100-LOAD-COLUMN-LIST.
034100     IF  LS-ENTITY-CODE EQUAL 'PO'
034200         MOVE 14                   TO COL-WORK-COUNT
034300         PERFORM 1110-COPY-POSTS-COLUMN THRU 1110-EXIT
034400             VARYING COL-IDX FROM 1 BY 1
034500             UNTIL COL-IDX > 14.
034600
034700     IF  LS-ENTITY-CODE EQUAL 'TA'
034800         MOVE 3                    TO COL-WORK-COUNT
034900         PERFORM 1120-COPY-TAGS-COLUMN THRU 1120-EXIT
035000             VARYING COL-IDX FROM 1 BY 1
035100             UNTIL COL-IDX > 3.
035200
035300     IF  LS-ENTITY-CODE EQUAL 'US'
035400         MOVE 12                   TO COL-WORK-COUNT
035500         PERFORM 1130-COPY-USERS-COLUMN THRU 1130-EXIT
035600             VARYING COL-IDX FROM 1 BY 1
035700             UNTIL COL-IDX > 12.
035800
035900 1100-EXIT.
036000     EXIT.
036100
036200 1110-COPY-POSTS-COLUMN.
036300     MOVE COL-POSTS-ATTR(COL-IDX)   TO COL-WORK-ATTR(COL-IDX).
036400     MOVE COL-POSTS-HEADER(COL-IDX) TO COL-WORK-HEADER(COL-IDX).
036500
036600 1110-EXIT.
036700     EXIT.
036800
036900 1120-COPY-TAGS-COLUMN.
037000     MOVE COL-TAGS-ATTR(COL-IDX)    TO COL-WORK-ATTR(COL-IDX).
037100     MOVE COL-TAGS-HEADER(COL-IDX)  TO COL-WORK-HEADER(COL-IDX).
037200
037300 1120-EXIT.
037400     EXIT.
037500
037600 1130-COPY-USERS-COLUMN.
037700     MOVE COL-USERS-ATTR(COL-IDX)   TO COL-WORK-ATTR(COL-IDX).
037800     MOVE COL-USERS-HEADER(COL-IDX) TO COL-WORK-HEADER(COL-IDX).
037900
038000 1130-EXIT.
038100     EXIT.
038200
038300*****************************************************************
038400* Pre-compute the trimmed length of each loaded column's         *
038500* attribute name and header name, once per call, so the row      *
038600* loop below never has to rescan trailing spaces.                *
038700*****************************************************************
038800 1140-COMPUTE-COLUMN-LENGTHS.
038900     PERFORM 1141-COMPUTE-ONE-LENGTH THRU 1141-EXIT
039000         VARYING COL-IDX FROM 1 BY 1
039100         UNTIL COL-IDX > COL-WORK-COUNT.
039200
039300 1140-EXIT.
039400     EXIT.
039500
039600 1141-COMPUTE-ONE-LENGTH.
039700     MOVE 17                        TO COL-WORK-ATTR-LEN(COL-IDX).
039800     PERFORM 1142-BACK-UP-ATTR      THRU 1142-EXIT
039900         WITH TEST BEFORE
040000         UNTIL COL-WORK-ATTR-LEN(COL-IDX) = ZERO
040100         OR    COL-WORK-ATTR(COL-IDX)
040200                   (COL-WORK-ATTR-LEN(COL-IDX):1) NOT = SPACE.
040300
040400     MOVE 20                        TO COL-WORK-HDR-LEN(COL-IDX).
040500     PERFORM 1143-BACK-UP-HDR       THRU 1143-EXIT
040600         WITH TEST BEFORE
040700         UNTIL COL-WORK-HDR-LEN(COL-IDX) = ZERO
040800         OR    COL-WORK-HEADER(COL-IDX)
040900                   (COL-WORK-HDR-LEN(COL-IDX):1) NOT = SPACE.
041000
041100 1141-EXIT.
041200     EXIT.
041300
041400 1142-BACK-UP-ATTR.
041500     SUBTRACT 1 FROM COL-WORK-ATTR-LEN(COL-IDX).
041600
041700 1142-EXIT.
041800     EXIT.
041900
042000 1143-BACK-UP-HDR.
042100     SUBTRACT 1 FROM COL-WORK-HDR-LEN(COL-IDX).
042200
042300 1143-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700* Open the input file, the data output file, and - for Posts -  *
042800* the four relationship data files.  The header files are       *
042900* opened and written at end of file (4000 series) since the     *
043000* generic header record and the four relationship header         *
043100* records are each one line, written once.                       *
043200*****************************************************************
043300 2000-OPEN-FILES.
043400     OPEN INPUT  INPUT-FILE.
043500     MOVE INPUT-FILE-STATUS           TO FE-STATUS.
043600     MOVE FC-OPEN                   TO FE-VERB.
043700     MOVE 'INFILE'                  TO FE-DDNAME.
043800     MOVE '2000'                    TO FE-PARAGRAPH.
043900     PERFORM 9990-CHECK-STATUS    THRU 9990-EXIT.
044000
044100     OPEN OUTPUT DATA-OUT.
044200     MOVE DATA-FILE-STATUS             TO FE-STATUS.
044300     MOVE FC-OPEN                    TO FE-VERB.
044400     MOVE 'DATAOUT'                  TO FE-DDNAME.
044500     MOVE '2000'                     TO FE-PARAGRAPH.
044600     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
044700
044800     IF  LS-ENTITY-CODE EQUAL 'PO'
044900         PERFORM 2100-OPEN-REL-FILES THRU 2100-EXIT.
045000
045100 2000-EXIT.
045200     EXIT.
045300
045400 2100-OPEN-REL-FILES.
045500     OPEN OUTPUT RELS-OUT.
045600     MOVE RELS-FILE-STATUS             TO FE-STATUS.
045700     MOVE FC-OPEN                    TO FE-VERB.
045800     MOVE 'POSTSREL'                 TO FE-DDNAME.
045900     MOVE '2100'                     TO FE-PARAGRAPH.
046000     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
046100
046200     OPEN OUTPUT ANSWERS-OUT.
046300     MOVE ANSWERS-FILE-STATUS          TO FE-STATUS.
046400     MOVE FC-OPEN                    TO FE-VERB.
046500     MOVE 'POSTSANS'                 TO FE-DDNAME.
046600     MOVE '2100'                     TO FE-PARAGRAPH.
046700     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
046800
046900     OPEN OUTPUT USERSPOSTS-OUT.
047000     MOVE USERSPOSTS-FILE-STATUS       TO FE-STATUS.
047100     MOVE FC-OPEN                    TO FE-VERB.
047200     MOVE 'USRPOST'                  TO FE-DDNAME.
047300     MOVE '2100'                     TO FE-PARAGRAPH.
047400     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
047500
047600     OPEN OUTPUT TAGSPOSTS-OUT.
047700     MOVE TAGSPOSTS-FILE-STATUS        TO FE-STATUS.
047800     MOVE FC-OPEN                    TO FE-VERB.
047900     MOVE 'TAGPOST'                  TO FE-DDNAME.
048000     MOVE '2100'                     TO FE-PARAGRAPH.
048100     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
048200
048300 2100-EXIT.
048400     EXIT.
048500
048600*****************************************************************
048700* Read one row, build its output record, write it, and - for    *
048800* Posts - fan it out to the relationship files.                 *
048900*****************************************************************
049000 3000-PROCESS-ROWS.
049100     PERFORM 3100-READ-ROW         THRU 3100-EXIT.
049200
049300     IF  INPUT-EOF-NO
049400         PERFORM 3200-BUILD-OUTPUT-RECORD THRU 3200-EXIT
049500         PERFORM 3300-WRITE-DATA-RECORD   THRU 3300-EXIT
049600         IF  LS-ENTITY-CODE EQUAL 'PO'
049700             PERFORM 3500-POSTS-RELATIONSHIPS THRU 3500-EXIT.
049800
049900 3000-EXIT.
050000     EXIT.
050100
050200*****************************************************************
050300* Read the next row and split it into attribute=value tokens.   *
050400*****************************************************************
050500 3100-READ-ROW.
050600     READ INPUT-FILE INTO IR-INPUT-LINE
050700         AT END
050800             MOVE 'Y' TO INPUT-EOF.
050900
051000     IF  INPUT-EOF-NO
051100         ADD 1 TO ROW-COUNT
051200         MOVE INPUT-FILE-STATUS          TO FE-STATUS
051300         MOVE FC-READ                  TO FE-VERB
051400         MOVE 'INFILE'                 TO FE-DDNAME
051500         MOVE '3100'                   TO FE-PARAGRAPH
051600         PERFORM 9990-CHECK-STATUS   THRU 9990-EXIT
051700         PERFORM 3110-TOKENIZE-ROW   THRU 3110-EXIT.
051800
051900 3100-EXIT.
052000     EXIT.
052100
052200*****************************************************************
052300* Split IR-INPUT-LINE on the X'1F' separator into the token      *
052400* table.  COUNT IN gives each token's exact length without a    *
052500* trailing-blank scan; TALLYING IN gives the occupied count.    *
052600* Twenty slots cover the widest entity (Posts, 14 attributes)    *
052700* with headroom for a wider dump in a later release.            *
052800*****************************************************************
052900 3110-TOKENIZE-ROW.
053000     MOVE ZERO                      TO IR-TOK-COUNT.
053100
053200     UNSTRING IR-INPUT-LINE DELIMITED BY IR-DELIMITER
053300         INTO IR-TOK-TEXT(1)  COUNT IN IR-TOK-LEN(1)
053400              IR-TOK-TEXT(2)  COUNT IN IR-TOK-LEN(2)
053500              IR-TOK-TEXT(3)  COUNT IN IR-TOK-LEN(3)
053600              IR-TOK-TEXT(4)  COUNT IN IR-TOK-LEN(4)
053700              IR-TOK-TEXT(5)  COUNT IN IR-TOK-LEN(5)
053800              IR-TOK-TEXT(6)  COUNT IN IR-TOK-LEN(6)
053900              IR-TOK-TEXT(7)  COUNT IN IR-TOK-LEN(7)
054000              IR-TOK-TEXT(8)  COUNT IN IR-TOK-LEN(8)
054100              IR-TOK-TEXT(9)  COUNT IN IR-TOK-LEN(9)
054200              IR-TOK-TEXT(10) COUNT IN IR-TOK-LEN(10)
054300              IR-TOK-TEXT(11) COUNT IN IR-TOK-LEN(11)
054400              IR-TOK-TEXT(12) COUNT IN IR-TOK-LEN(12)
054500              IR-TOK-TEXT(13) COUNT IN IR-TOK-LEN(13)
054600              IR-TOK-TEXT(14) COUNT IN IR-TOK-LEN(14)
054700              IR-TOK-TEXT(15) COUNT IN IR-TOK-LEN(15)
054800              IR-TOK-TEXT(16) COUNT IN IR-TOK-LEN(16)
054900              IR-TOK-TEXT(17) COUNT IN IR-TOK-LEN(17)
055000              IR-TOK-TEXT(18) COUNT IN IR-TOK-LEN(18)
055100              IR-TOK-TEXT(19) COUNT IN IR-TOK-LEN(19)
055200              IR-TOK-TEXT(20) COUNT IN IR-TOK-LEN(20)
055300         TALLYING IN IR-TOK-COUNT.
055400
055500 3110-EXIT.
055600     EXIT.
055700
055800*****************************************************************
055900* Build this row's output record - one extracted, cleaned field *
056000* per configured column, then the delimited line they form.     *
056100*****************************************************************
056200 3200-BUILD-OUTPUT-RECORD.
056300     PERFORM 3210-EXTRACT-COLUMN   THRU 3210-EXIT
056400         VARYING OC-FIELD-NO FROM 1 BY 1
056500         UNTIL OC-FIELD-NO > COL-WORK-COUNT.
056600
056700     PERFORM 3250-ASSEMBLE-LINE    THRU 3250-EXIT.
056800
056900 3200-EXIT.
057000     EXIT.
057100
057200*****************************************************************
057300* Locate, length-check and clean one column's value.  Business  *
057400* rule: a value longer than 255 characters is blanked, not      *
057500* truncated; an attribute absent from the row is also blanked,  *
057600* but the presence flag stays distinct from the length - a      *
057700* present-but-empty value still counts as present for the       *
057800* relationship fan-out below.                                   *
057900*****************************************************************
058000 3210-EXTRACT-COLUMN.
058100     PERFORM 3211-FIND-ATTRIBUTE   THRU 3211-EXIT.
058200
058300     MOVE ATTR-FOUND                TO OC-FIELD-FOUND(OC-FIELD-NO).
058400     MOVE SPACES                    TO OC-FIELD(OC-FIELD-NO).
058500     MOVE ZERO                      TO OC-FIELD-LENGTH(OC-FIELD-NO).
058600
058700     IF  ATTR-FOUND EQUAL 'Y'
058800     AND ATTR-VALUE-LENGTH > ZERO
058900     AND ATTR-VALUE-LENGTH NOT > 255
059000         PERFORM 3220-CLEAN-VALUE  THRU 3220-EXIT
059100         MOVE CLEAN-AREA             TO OC-FIELD(OC-FIELD-NO)
059200         MOVE CLEAN-LENGTH           TO OC-FIELD-LENGTH(OC-FIELD-NO).
059300
059400 3210-EXIT.
059500     EXIT.
059600
059700*****************************************************************
059800* Search the token table for this column's attribute name.      *
059900*****************************************************************
060000 3211-FIND-ATTRIBUTE.
060100     MOVE 'N'                       TO ATTR-FOUND.
060200     MOVE SPACES                    TO ATTR-VALUE.
060300     MOVE ZERO                      TO ATTR-VALUE-LENGTH.
060400
060500     PERFORM 3212-SCAN-TOKENS      THRU 3212-EXIT
060600         VARYING IR-TOK-IDX FROM 1 BY 1
060700         UNTIL IR-TOK-IDX > IR-TOK-COUNT
060800         OR     ATTR-FOUND = 'Y'.
060900
061000 3211-EXIT.
061100     EXIT.
061200
061300 3212-SCAN-TOKENS.
061400     MOVE COL-WORK-ATTR-LEN(OC-FIELD-NO) TO IR-NAME-LEN.
061500
061600     IF  IR-TOK-LEN(IR-TOK-IDX) > IR-NAME-LEN
061700         IF  IR-TOK-TEXT(IR-TOK-IDX)(1:IR-NAME-LEN) =
061800                 COL-WORK-ATTR(OC-FIELD-NO)(1:IR-NAME-LEN)
061900             IF  IR-TOK-TEXT(IR-TOK-IDX)(IR-NAME-LEN + 1:1) =
062000                     IR-EQUALS
062100                 MOVE 'Y'             TO ATTR-FOUND
062200                 COMPUTE ATTR-VALUE-LENGTH =
062300                     IR-TOK-LEN(IR-TOK-IDX) - IR-NAME-LEN - 1
062400                 IF  ATTR-VALUE-LENGTH > ZERO
062500                 AND ATTR-VALUE-LENGTH NOT > 255
062600                     MOVE IR-TOK-TEXT(IR-TOK-IDX)
062700                         (IR-NAME-LEN + 2:ATTR-VALUE-LENGTH)
062800                         TO ATTR-VALUE.
062900
063000 3212-EXIT.
063100     EXIT.
063200
063300*****************************************************************
063400* Strip quote, apostrophe, CR, LF and backslash characters from *
063500* ATTR-VALUE, closing up the gap each removed character leaves -*
063600* a run of several bad characters collapses to nothing, not to  *
063700* a run of blanks.                                              *
063800*****************************************************************
063900 3220-CLEAN-VALUE.
064000     MOVE SPACES                    TO CLEAN-AREA.
064100     MOVE ZERO                      TO CLEAN-LENGTH.
064200     MOVE ATTR-VALUE                TO SCRATCH-AREA.
064300
064400     PERFORM 3221-CLEAN-ONE-CHAR   THRU 3221-EXIT
064500         VARYING SCRATCH-IDX FROM 1 BY 1
064600         UNTIL SCRATCH-IDX > ATTR-VALUE-LENGTH.
064700
064800 3220-EXIT.
064900     EXIT.
065000
065100 3221-CLEAN-ONE-CHAR.
065200     IF  SCRATCH-CHAR(SCRATCH-IDX) NOT = QUOTE-CHAR
065300     AND SCRATCH-CHAR(SCRATCH-IDX) NOT = APOST-CHAR
065400     AND SCRATCH-CHAR(SCRATCH-IDX) NOT = CR-CHAR
065500     AND SCRATCH-CHAR(SCRATCH-IDX) NOT = LF-CHAR
065600     AND SCRATCH-CHAR(SCRATCH-IDX) NOT = BACKSLASH-CHAR
065700         ADD 1                       TO CLEAN-LENGTH
065800         MOVE SCRATCH-CHAR(SCRATCH-IDX)
065900                                     TO CLEAN-AREA(CLEAN-LENGTH:1).
066000
066100 3221-EXIT.
066200     EXIT.
066300
066400*****************************************************************
066500* Assemble the delimited output line - each field quoted, each  *
066600* field but the first preceded by a comma.                      *
066700*****************************************************************
066800 3250-ASSEMBLE-LINE.
066900     MOVE SPACES                    TO OC-OUTPUT-LINE.
067000     MOVE 1                         TO OC-OUTPUT-POINTER.
067100
067200     PERFORM 3251-APPEND-FIELD     THRU 3251-EXIT
067300         VARYING OC-FIELD-NO FROM 1 BY 1
067400         UNTIL OC-FIELD-NO > COL-WORK-COUNT.
067500
067600 3250-EXIT.
067700     EXIT.
067800
067900 3251-APPEND-FIELD.
068000     IF  OC-FIELD-NO > 1
068100         STRING OC-COMMA DELIMITED BY SIZE
068200             INTO OC-OUTPUT-LINE
068300             WITH POINTER OC-OUTPUT-POINTER.
068400
068500     IF  OC-FIELD-LENGTH(OC-FIELD-NO) > ZERO
068600         STRING OC-QUOTE DELIMITED BY SIZE
068700                OC-FIELD(OC-FIELD-NO)
068800                    (1:OC-FIELD-LENGTH(OC-FIELD-NO))
068900                                   DELIMITED BY SIZE
069000                OC-QUOTE            DELIMITED BY SIZE
069100             INTO OC-OUTPUT-LINE
069200             WITH POINTER OC-OUTPUT-POINTER
069300     ELSE
069400         STRING OC-QUOTE DELIMITED BY SIZE
069500                OC-QUOTE            DELIMITED BY SIZE
069600             INTO OC-OUTPUT-LINE
069700             WITH POINTER OC-OUTPUT-POINTER.
069800
069900 3251-EXIT.
070000     EXIT.
070100
070200*****************************************************************
070300* Write the assembled line to the data file.                     *
070400*****************************************************************
070500 3300-WRITE-DATA-RECORD.
070600     MOVE OC-OUTPUT-LINE            TO DO-RECORD.
070700     WRITE DO-RECORD.
070800
070900     MOVE DATA-FILE-STATUS             TO FE-STATUS.
071000     MOVE FC-WRITE                   TO FE-VERB.
071100     MOVE 'DATAOUT'                  TO FE-DDNAME.
071200     MOVE '3300'                     TO FE-PARAGRAPH.
071300     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
071400
071500 3300-EXIT.
071600     EXIT.
071700
071800*****************************************************************
071900* Posts relationship fan-out.  Id, ParentId, AcceptedAnswerId,   *
072000* OwnerUserId and Tags are columns 1, 11, 12, 13 and 14 of the   *
072100* Posts column list - already extracted and cleaned above, so    *
072200* this reuses OC-FIELD rather than re-scanning the row.          *
072300*****************************************************************
072400 3500-POSTS-RELATIONSHIPS.
072500     PERFORM 3510-POSTS-RELS       THRU 3510-EXIT.
072600     PERFORM 3520-POSTS-ANSWERS    THRU 3520-EXIT.
072700     PERFORM 3530-USERS-POSTS      THRU 3530-EXIT.
072800     PERFORM 3540-TAGS-POSTS       THRU 3540-EXIT.
072900
073000 3500-EXIT.
073100     EXIT.
073200
073300*****************************************************************
073400* Copy one OC-FIELD column into REL-FIELD-VALUE/REL-FIELD-LEN.  *
073500* REL-FIELD-IDX is set by the caller before the PERFORM.         *
073600*****************************************************************
073700 3501-FETCH-FIELD.
073800     MOVE SPACES                    TO REL-FIELD-VALUE.
073900     MOVE OC-FIELD-LENGTH(REL-FIELD-IDX) TO REL-FIELD-LEN.
074000
074100     IF  REL-FIELD-LEN > ZERO
074200         MOVE OC-FIELD(REL-FIELD-IDX)(1:REL-FIELD-LEN)
074300                                     TO REL-FIELD-VALUE.
074400
074500 3501-EXIT.
074600     EXIT.
074700
074800*****************************************************************
074900* PostsRels - ParentId/Id - one row per post with a ParentId.    *
075000*****************************************************************
075100 3510-POSTS-RELS.
075200     IF  OC-FIELD-FOUND(11) EQUAL 'Y'
075300         MOVE 11                     TO REL-FIELD-IDX
075400         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
075500         MOVE REL-FIELD-VALUE         TO OC-PR-END-ID
075600         MOVE 1                       TO REL-FIELD-IDX
075700         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
075800         MOVE REL-FIELD-VALUE         TO OC-PR-START-ID
075900         MOVE OC-POSTS-RELS-REC       TO RO-RECORD
076000         WRITE RO-RECORD
076100         MOVE RELS-FILE-STATUS          TO FE-STATUS
076200         MOVE FC-WRITE                TO FE-VERB
076300         MOVE 'POSTSREL'              TO FE-DDNAME
076400         MOVE '3510'                  TO FE-PARAGRAPH
076500         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
076600
076700 3510-EXIT.
076800     EXIT.
076900
077000*****************************************************************
077100* PostsAnswers - Id/AcceptedAnswerId - one row per question with *
077200* an accepted answer.                                            *
077300*****************************************************************
077400 3520-POSTS-ANSWERS.
077500     IF  OC-FIELD-FOUND(12) EQUAL 'Y'
077600         MOVE 1                       TO REL-FIELD-IDX
077700         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
077800         MOVE REL-FIELD-VALUE         TO OC-PA-START-ID
077900         MOVE 12                      TO REL-FIELD-IDX
078000         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
078100         MOVE REL-FIELD-VALUE         TO OC-PA-END-ID
078200         MOVE OC-POSTS-ANSWERS-REC    TO AO-RECORD
078300         WRITE AO-RECORD
078400         MOVE ANSWERS-FILE-STATUS       TO FE-STATUS
078500         MOVE FC-WRITE                TO FE-VERB
078600         MOVE 'POSTSANS'              TO FE-DDNAME
078700         MOVE '3520'                  TO FE-PARAGRAPH
078800         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
078900
079000 3520-EXIT.
079100     EXIT.
079200
079300*****************************************************************
079400* UsersPosts - OwnerUserId/Id - one row per post with an owner.  *
079500*****************************************************************
079600 3530-USERS-POSTS.
079700     IF  OC-FIELD-FOUND(13) EQUAL 'Y'
079800         MOVE 13                      TO REL-FIELD-IDX
079900         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
080000         MOVE REL-FIELD-VALUE         TO OC-UP-START-ID
080100         MOVE 1                       TO REL-FIELD-IDX
080200         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
080300         MOVE REL-FIELD-VALUE         TO OC-UP-END-ID
080400         MOVE OC-USERS-POSTS-REC      TO UO-RECORD
080500         WRITE UO-RECORD
080600         MOVE USERSPOSTS-FILE-STATUS    TO FE-STATUS
080700         MOVE FC-WRITE                TO FE-VERB
080800         MOVE 'USRPOST'               TO FE-DDNAME
080900         MOVE '3530'                  TO FE-PARAGRAPH
081000         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
081100
081200 3530-EXIT.
081300     EXIT.
081400
081500*****************************************************************
081600* TagsPosts - Id/TagName - one row per tag on the post.          *
081700*****************************************************************
081800 3540-TAGS-POSTS.
081900     IF  OC-FIELD-FOUND(14) EQUAL 'Y'
082000         MOVE 1                       TO REL-FIELD-IDX
082100         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
082200         MOVE REL-FIELD-VALUE         TO ID-FOR-TAGS
082300         MOVE 14                      TO REL-FIELD-IDX
082400         PERFORM 3501-FETCH-FIELD   THRU 3501-EXIT
082500         PERFORM 3541-SPLIT-TAGS    THRU 3541-EXIT.
082600
082700 3540-EXIT.
082800     EXIT.
082900
083000*****************************************************************
083100* Strip every '<' out of the Tags value, then split what is     *
083200* left on '>' - each non-empty piece is one tag name.           *
083300*****************************************************************
083400 3541-SPLIT-TAGS.
083500     MOVE REL-FIELD-VALUE            TO SCRATCH-AREA.
083600     MOVE SPACES                     TO TAG-SCRATCH.
083700     MOVE ZERO                       TO TAG-SCRATCH-LENGTH.
083800
083900     PERFORM 3542-STRIP-LESS-THAN   THRU 3542-EXIT
084000         VARYING SCRATCH-IDX FROM 1 BY 1
084100         UNTIL SCRATCH-IDX > REL-FIELD-LEN.
084200
084300     MOVE ZERO                       TO TAG-COUNT.
084400
084500     IF  TAG-SCRATCH-LENGTH > ZERO
084600         UNSTRING TAG-SCRATCH(1:TAG-SCRATCH-LENGTH)
084700             DELIMITED BY '>'
084800             INTO TAG-TEXT(1)  COUNT IN TAG-LEN(1)
084900                  TAG-TEXT(2)  COUNT IN TAG-LEN(2)
085000                  TAG-TEXT(3)  COUNT IN TAG-LEN(3)
085100                  TAG-TEXT(4)  COUNT IN TAG-LEN(4)
085200                  TAG-TEXT(5)  COUNT IN TAG-LEN(5)
085300                  TAG-TEXT(6)  COUNT IN TAG-LEN(6)
085400                  TAG-TEXT(7)  COUNT IN TAG-LEN(7)
085500                  TAG-TEXT(8)  COUNT IN TAG-LEN(8)
085600                  TAG-TEXT(9)  COUNT IN TAG-LEN(9)
085700                  TAG-TEXT(10) COUNT IN TAG-LEN(10)
085800                  TAG-TEXT(11) COUNT IN TAG-LEN(11)
085900                  TAG-TEXT(12) COUNT IN TAG-LEN(12)
086000                  TAG-TEXT(13) COUNT IN TAG-LEN(13)
086100                  TAG-TEXT(14) COUNT IN TAG-LEN(14)
086200                  TAG-TEXT(15) COUNT IN TAG-LEN(15)
086300                  TAG-TEXT(16) COUNT IN TAG-LEN(16)
086400                  TAG-TEXT(17) COUNT IN TAG-LEN(17)
086500                  TAG-TEXT(18) COUNT IN TAG-LEN(18)
086600                  TAG-TEXT(19) COUNT IN TAG-LEN(19)
086700                  TAG-TEXT(20) COUNT IN TAG-LEN(20)
086800                  TAG-TEXT(21) COUNT IN TAG-LEN(21)
086900                  TAG-TEXT(22) COUNT IN TAG-LEN(22)
087000                  TAG-TEXT(23) COUNT IN TAG-LEN(23)
087100                  TAG-TEXT(24) COUNT IN TAG-LEN(24)
087200                  TAG-TEXT(25) COUNT IN TAG-LEN(25)
087300                  TAG-TEXT(26) COUNT IN TAG-LEN(26)
087400                  TAG-TEXT(27) COUNT IN TAG-LEN(27)
087500                  TAG-TEXT(28) COUNT IN TAG-LEN(28)
087600                  TAG-TEXT(29) COUNT IN TAG-LEN(29)
087700                  TAG-TEXT(30) COUNT IN TAG-LEN(30)
087800             TALLYING IN TAG-COUNT.
087900
088000     PERFORM 3543-WRITE-ONE-TAG    THRU 3543-EXIT
088100         VARYING TAG-IDX FROM 1 BY 1
088200         UNTIL TAG-IDX > TAG-COUNT.
088300
088400 3541-EXIT.
088500     EXIT.
088600
088700 3542-STRIP-LESS-THAN.
088800     IF  SCRATCH-CHAR(SCRATCH-IDX) NOT = LESS-THAN-CHAR
088900         ADD 1                       TO TAG-SCRATCH-LENGTH
089000         MOVE SCRATCH-CHAR(SCRATCH-IDX)
089100                                     TO TAG-SCRATCH(TAG-SCRATCH-LENGTH:1).
089200
089300 3542-EXIT.
089400     EXIT.
089500
089600 3543-WRITE-ONE-TAG.
089700     IF  TAG-LEN(TAG-IDX) > ZERO
089800         MOVE SPACES                 TO OC-TAGS-POSTS-REC
089900         MOVE ID-FOR-TAGS             TO OC-TP-START-ID
090000         MOVE TAG-TEXT(TAG-IDX)(1:TAG-LEN(TAG-IDX))
090100                                      TO OC-TP-TAG-NAME
090200         MOVE OC-TAGS-POSTS-REC       TO TO-RECORD
090300         WRITE TO-RECORD
090400         MOVE TAGSPOSTS-FILE-STATUS     TO FE-STATUS
090500         MOVE FC-WRITE                TO FE-VERB
090600         MOVE 'TAGPOST'               TO FE-DDNAME
090700         MOVE '3543'                  TO FE-PARAGRAPH
090800         PERFORM 9990-CHECK-STATUS  THRU 9990-EXIT.
090900
091000 3543-EXIT.
091100     EXIT.
091200
091300*****************************************************************
091400* End of file - close the input and data files, write the       *
091500* single header record, and - for Posts - close the four         *
091600* relationship files and write their four header records.        *
091700*****************************************************************
091800 4000-FINISH-OUTPUT.
091900     CLOSE INPUT-FILE.
092000     CLOSE DATA-OUT.
092100
092200     PERFORM 4010-WRITE-MAIN-HEADER THRU 4010-EXIT.
092300
092400     IF  LS-ENTITY-CODE EQUAL 'PO'
092500         PERFORM 4100-CLOSE-REL-FILES   THRU 4100-EXIT
092600         PERFORM 4200-WRITE-REL-HEADERS THRU 4200-EXIT.
092700
092800     PERFORM 4900-LOG-ROW-COUNT     THRU 4900-EXIT.
092900
093000 4000-EXIT.
093100     EXIT.
093200
093300*****************************************************************
093400* Build and write the generic header line - one comma-separated *
093500* output name per configured column, no quoting.                *
093600*****************************************************************
093700 4010-WRITE-MAIN-HEADER.
093800     MOVE SPACES                    TO OC-HEADER-LINE.
093900     MOVE 1                         TO OC-HEADER-POINTER.
094000
094100     PERFORM 4011-APPEND-HEADER    THRU 4011-EXIT
094200         VARYING COL-IDX FROM 1 BY 1
094300         UNTIL COL-IDX > COL-WORK-COUNT.
094400
094500     OPEN OUTPUT HEADER-OUT.
094600     MOVE HEADER-FILE-STATUS           TO FE-STATUS.
094700     MOVE FC-OPEN                    TO FE-VERB.
094800     MOVE 'HDROUT'                   TO FE-DDNAME.
094900     MOVE '4010'                     TO FE-PARAGRAPH.
095000     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
095100
095200     MOVE OC-HEADER-LINE             TO HO-RECORD.
095300     WRITE HO-RECORD.
095400     MOVE HEADER-FILE-STATUS           TO FE-STATUS.
095500     MOVE FC-WRITE                   TO FE-VERB.
095600     MOVE 'HDROUT'                   TO FE-DDNAME.
095700     MOVE '4010'                     TO FE-PARAGRAPH.
095800     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
095900
096000     CLOSE HEADER-OUT.
096100
096200 4010-EXIT.
096300     EXIT.
096400
096500 4011-APPEND-HEADER.
096600     IF  COL-IDX > 1
096700         STRING OC-COMMA DELIMITED BY SIZE
096800             INTO OC-HEADER-LINE
096900             WITH POINTER OC-HEADER-POINTER.
097000
097100     STRING COL-WORK-HEADER(COL-IDX)
097200                (1:COL-WORK-HDR-LEN(COL-IDX)) DELIMITED BY SIZE
097300         INTO OC-HEADER-LINE
097400         WITH POINTER OC-HEADER-POINTER.
097500
097600 4011-EXIT.
097700     EXIT.
097800
097900 4100-CLOSE-REL-FILES.
098000     CLOSE RELS-OUT.
098100     CLOSE ANSWERS-OUT.
098200     CLOSE USERSPOSTS-OUT.
098300     CLOSE TAGSPOSTS-OUT.
098400
098500 4100-EXIT.
098600     EXIT.
098700
098800*****************************************************************
098900* Each relationship header is a single fixed literal - write    *
099000* it to its own header file and close.                           *
099100*****************************************************************
099200 4200-WRITE-REL-HEADERS.
099300     OPEN OUTPUT RELS-HDR-OUT.
099400     MOVE RELS-HDR-FILE-STATUS         TO FE-STATUS.
099500     MOVE FC-OPEN                    TO FE-VERB.
099600     MOVE 'PRELHDR'                  TO FE-DDNAME.
099700     MOVE '4200'                     TO FE-PARAGRAPH.
099800     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
099900     MOVE HDR-POSTS-RELS             TO RHO-RECORD.
100000     WRITE RHO-RECORD.
100100     MOVE RELS-HDR-FILE-STATUS         TO FE-STATUS.
100200     MOVE FC-WRITE                   TO FE-VERB.
100300     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
100400     CLOSE RELS-HDR-OUT.
100500
100600     OPEN OUTPUT ANSWERS-HDR-OUT.
100700     MOVE ANSWERS-HDR-FILE-STATUS      TO FE-STATUS.
100800     MOVE FC-OPEN                    TO FE-VERB.
100900     MOVE 'PANSHDR'                  TO FE-DDNAME.
101000     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
101100     MOVE HDR-POSTS-ANSWERS          TO AHO-RECORD.
101200     WRITE AHO-RECORD.
101300     MOVE ANSWERS-HDR-FILE-STATUS      TO FE-STATUS.
101400     MOVE FC-WRITE                   TO FE-VERB.
101500     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
101600     CLOSE ANSWERS-HDR-OUT.
101700
101800     OPEN OUTPUT USERSPOSTS-HDR-OUT.
101900     MOVE USERSPOSTS-HDR-FILE-STATUS   TO FE-STATUS.
102000     MOVE FC-OPEN                    TO FE-VERB.
102100     MOVE 'UPOSTHDR'                 TO FE-DDNAME.
102200     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
102300     MOVE HDR-USERS-POSTS            TO UHO-RECORD.
102400     WRITE UHO-RECORD.
102500     MOVE USERSPOSTS-HDR-FILE-STATUS   TO FE-STATUS.
102600     MOVE FC-WRITE                   TO FE-VERB.
102700     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
102800     CLOSE USERSPOSTS-HDR-OUT.
102900
103000     OPEN OUTPUT TAGSPOSTS-HDR-OUT.
103100     MOVE TAGSPOSTS-HDR-FILE-STATUS    TO FE-STATUS.
103200     MOVE FC-OPEN                    TO FE-VERB.
103300     MOVE 'TAGPHDR'                  TO FE-DDNAME.
103400     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
103500     MOVE HDR-TAGS-POSTS             TO THO-RECORD.
103600     WRITE THO-RECORD.
103700     MOVE TAGSPOSTS-HDR-FILE-STATUS    TO FE-STATUS.
103800     MOVE FC-WRITE                   TO FE-VERB.
103900     PERFORM 9990-CHECK-STATUS     THRU 9990-EXIT.
104000     CLOSE TAGSPOSTS-HDR-OUT.
104100
104200 4200-EXIT.
104300     EXIT.
104400
104500*****************************************************************
104600* The converter's only "report" - the row count for this file,  *
104700* one line to SYSLOG.                                            *
104800*****************************************************************
104900 4900-LOG-ROW-COUNT.
105000     MOVE SPACES                     TO SL-MESSAGE.
105100     MOVE ROW-COUNT                  TO SL-ROW-COUNT-ED.
105200     STRING LS-BASE-NAME(1:BASE-LENGTH) DELIMITED BY SIZE
105300            ' - rows converted: '     DELIMITED BY SIZE
105400            SL-ROW-COUNT-ED           DELIMITED BY SIZE
105500         INTO SL-MESSAGE.
105600
105700     PERFORM 9999-WRITE-SYSLOG     THRU 9999-EXIT.
105800
105900     CLOSE SYSLOG-FILE.
106000
106100 4900-EXIT.
106200     EXIT.
106300
106400*****************************************************************
106500* Return control to SOC001.                                      *
106600*****************************************************************
106700 9000-RETURN.
106800     GOBACK.
106900
107000 9000-EXIT.
107100     EXIT.
